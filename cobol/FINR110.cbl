000100 IDENTIFICATION DIVISION.
000200************************
000300
000400 PROGRAM-ID. FINR110.
000500 AUTHOR. R T HOLLOWAY.
000600 INSTALLATION. MIDLAND FINANCIAL - DATA PROCESSING SERVICES.
000700 DATE-WRITTEN. OCTOBER 3 1987.
000800 DATE-COMPILED.
000900 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED DP STAFF ONLY.
001000******************************************************************
001100*                      PROGRAM NARRATIVE                         *
001200*                                                                *
001300*    THIS PROGRAM IS STEP 1 OF THE AUTO-CFO EXECUTIVE FINANCIAL  *
001400*    REPORTING JOB.  IT READS ONE CLIENT'S RAW TRANSACTION       *
001500*    FILE, VALIDATES THE TRANSACTION DATE (REJECTING ANY RECORD  *
001600*    WITH A MISSING OR NON-CALENDAR DATE), EDITS THE AMOUNT      *
001700*    FIELD (A BAD OR MISSING AMOUNT IS KEPT AT ZERO RATHER THAN  *
001800*    REJECTED), AND ASSIGNS EACH TRANSACTION A BUSINESS CATEGORY *
001900*    BY SCANNING THE CATEGORY-KEYWORD TABLE LOADED FROM THE      *
002000*    CATRULES FILE.  CLEANED, CATEGORIZED DETAIL IS WRITTEN TO   *
002100*    THE CLEANFILE FOR PICKUP BY THE FINR120 SUMMARY STEP.  THE  *
002200*    READ/REJECTED/WRITTEN CONTROL COUNTS ARE PASSED FORWARD ON  *
002300*    THE CTLCNTS FILE SO FINR120 CAN PRINT THE REPORT TRAILER.   *
002400*                                                                *
002500*        INPUT:      TRANSACTN    - RAW TRANSACTION FILE         *
002600*                    CATRULES     - CATEGORY KEYWORD DICTIONARY  *
002700*        OUTPUT:     CLEANFIL     - CLEANED/CATEGORIZED DETAIL   *
002800*                    CTLCNTS      - CONTROL COUNT HANDOFF RECORD *
002900*                                                                *
003000******************************************************************
003100*                        CHANGE LOG                              *
003200*                                                                *
003300*  DATE      BY   REQUEST#    DESCRIPTION                        *
003400*  --------  ---  ----------  --------------------------------  *
003500*  10/03/87  RTH  CR-1187     ORIGINAL PROGRAM WRITTEN.          *
003600*  11/19/87  RTH  CR-1187     ADDED LEAP-YEAR TEST TO DATE       *
003700*                             VALIDATION (MISSED FEB 29).        *
003800*  02/08/88  JKP  CR-1253     KEYWORD SCAN NOW STOPS ON FIRST    *
003900*                             MATCH PER DICTIONARY ORDER.        *
004000*  07/22/89  RTH  PR00118     FIXED AMOUNT SCAN - EMBEDDED BLANK *
004100*                             AFTER SIGN WAS ACCEPTED AS DIGIT.  *
004200*  03/14/90  DWS  CR-1401     RAISED CATEGORY-RULE TABLE TO 150  *
004300*                             ENTRIES FOR TRUST DEPT CLIENTS.    *
004400*  09/02/91  JKP  PR00204     BLANK DESCRIPTION NO LONGER        *
004500*                             ABENDS THE KEYWORD SCAN.           *
004600*  06/30/94  RTH  PR00267     CORRECTED DAY-OF-MONTH TABLE FOR   *
004700*                             APRIL, JUNE, SEPT, NOV (WAS 31).   *
004800*  11/08/95  MAL  CR-1702     REJECTED-RECORD COUNT NOW WRITTEN  *
004900*                             TO CTLCNTS EVEN WHEN ZERO.         *
005000*  05/16/97  MAL  PR00331     LEADING-SPACE TRIM ON DESCRIPTION  *
005100*                             WAS LEAVING THE FIELD UNSHIFTED.   *
005200*  12/29/98  DWS  Y2K-114     Y2K REMEDIATION - RUN-DATE DISPLAY *
005300*                             NOW WINDOWS THE 2-DIGIT ACCEPT     *
005400*                             YEAR; TRANSACTION DATES WERE       *
005500*                             ALREADY 4-DIGIT AND NEEDED NO FIX. *
005600*  08/04/99  DWS  Y2K-114     Y2K SIGN-OFF TESTING COMPLETE.     *
005700*  04/19/01  MAL  CR-1839     CATEGORY-RULE KEYWORD LENGTH NOW   *
005800*                             TRIMMED ONCE AT LOAD TIME INSTEAD  *
005900*                             OF ON EVERY TRANSACTION.           *
005905*  03/11/02  RTH  PR-55219    CENTURY LEAP TEST (DIV BY 400)     *
005910*                             WAS REMAINDERING INTO WA-KEYWORD-  *
005915*                             LEN, A 2-DIGIT FIELD - 1700/1800/  *
005920*                             1900/2100/2200/2300 READ BACK      *
005925*                             REMAINDER 0 AND WERE WRONGLY       *
005930*                             TAKEN AS LEAP YEARS.  ADDED        *
005935*                             WA-CENTURY-REM (3 DIGITS) SO THE   *
005940*                             REMAINDER NO LONGER WRAPS.         *
005945*  03/18/02  MAL  PR-55301    DROPPED DEAD WA-SCREEN-HOLD FIELD  *
005950*                             (LEFTOVER CRT PAUSE, NO LONGER     *
005955*                             CALLED), RENAMED THE WS- FIELDS    *
005960*                             TO WA- PER SHOP CONVENTION, AND    *
005965*                             CORRECTED THE DEFAULT CATEGORY     *
005970*                             LITERAL TO MIXED CASE              *
005975*                             "UNCATEGORIZED".                   *
006000*                                                                *
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400**********************
006500
006600 CONFIGURATION SECTION.
006700*********************
006800
006900 SOURCE-COMPUTER. IBM-370.
007000 OBJECT-COMPUTER. IBM-370.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300
007400 INPUT-OUTPUT SECTION.
007500**********************
007600
007700 FILE-CONTROL.
007800
007900     SELECT TRANSACTIONS-FILE
008000         ASSIGN TO "TRANSACTN"
008100         ORGANIZATION IS LINE SEQUENTIAL.
008200
008300     SELECT CATRULES-FILE
008400         ASSIGN TO "CATRULES"
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600
008700     SELECT CLEANFILE
008800         ASSIGN TO "CLEANFIL"
008900         ORGANIZATION IS LINE SEQUENTIAL.
009000
009100     SELECT CTLCNTS-FILE
009200         ASSIGN TO "CTLCNTS"
009300         ORGANIZATION IS LINE SEQUENTIAL.
009400
009500/
009600 DATA DIVISION.
009700***************
009800
009900 FILE SECTION.
010000**************
010100
010200******************************************************************
010300*                                                                *
010400*    INPUT-FILE -   RAW TRANSACTION FILE                         *
010500*    TI-DATE MUST BE YYYY-MM-DD OR THE RECORD IS REJECTED.       *
010600*                                                                *
010700******************************************************************
010800
010900 FD  TRANSACTIONS-FILE.
011000
011100 01  TRANSACTION-IN-REC.
011200     05  TI-DATE                       PIC X(10).
011300     05  TI-DESC                       PIC X(40).
011400     05  TI-AMOUNT                     PIC X(12).
011500     05  FILLER                        PIC X(04).
011600
011700******************************************************************
011800*                                                                *
011900*    INPUT-FILE -   CATEGORY KEYWORD DICTIONARY                  *
012000*    ONE CATEGORY/KEYWORD PAIR PER RECORD, LOADED INTO THE       *
012100*    CATEGORY-RULE-TABLE IN FILE ORDER - ORDER SETS PRECEDENCE.  *
012200*                                                                *
012300******************************************************************
012400
012500 FD  CATRULES-FILE.
012600
012700 01  CATEGORY-RULE-REC.
012800     05  CR-CATEGORY                   PIC X(20).
012900     05  CR-KEYWORD                    PIC X(20).
013000     05  FILLER                        PIC X(04).
013100
013200******************************************************************
013300*                                                                *
013400*    OUTPUT-FILE -  CLEANED / CATEGORIZED TRANSACTION DETAIL     *
013500*    PICKED UP BY FINR120 FOR SUMMARIZATION AND REPORTING.       *
013600*                                                                *
013700******************************************************************
013800
013900 FD  CLEANFILE.
014000
014100 01  CLEAN-OUT-REC.
014200     05  CO-DATE                       PIC X(10).
014300     05  CO-YEAR                       PIC 9(04).
014400     05  CO-MONTH                      PIC 9(02).
014500     05  CO-DESC                       PIC X(40).
014600     05  CO-AMOUNT                     PIC S9(09)V99
014700                                        SIGN LEADING SEPARATE.
014800     05  CO-CATEGORY                   PIC X(20).
014900     05  FILLER                        PIC X(01).
015000
015100******************************************************************
015200*                                                                *
015300*    OUTPUT-FILE -  CONTROL COUNT HANDOFF TO FINR120             *
015400*                                                                *
015500******************************************************************
015600
015700 FD  CTLCNTS-FILE.
015800
015900 01  CONTROL-COUNT-REC.
016000     05  CC-RECORDS-READ               PIC 9(07).
016100     05  CC-RECORDS-REJECTED           PIC 9(07).
016200     05  CC-RECORDS-WRITTEN            PIC 9(07).
016300     05  FILLER                        PIC X(05).
016400
016500/
016600 WORKING-STORAGE SECTION.
016700************************
016800
016900******************************************************************
017000*                                                                *
017100*           STANDALONE COUNTERS AND SWITCHES                    *
017200*                                                                *
017300******************************************************************
017400
017500 77  WA-RULE-COUNT                     PIC 9(04) COMP VALUE ZERO.
017600 77  SW-KEYWORD-FOUND                  PIC X     VALUE "N".
017700     88  KEYWORD-WAS-FOUND             VALUE "Y".
017800
017900******************************************************************
018000*                                                                *
018100*                        SWITCHES                                *
018200*                                                                *
018300******************************************************************
018400
018500 01  SWITCHES.
018600     05  SW-END-OF-TRANSACTIONS        PIC X.
018700         88  END-OF-TRANSACTIONS       VALUE "Y".
018800     05  SW-END-OF-CATRULES            PIC X.
018900         88  END-OF-CATRULES           VALUE "Y".
019000     05  SW-DATE-VALID                 PIC X.
019100         88  DATE-IS-VALID             VALUE "Y".
019200         88  DATE-IS-INVALID           VALUE "N".
019300     05  SW-AMOUNT-VALID                PIC X.
019400         88  AMOUNT-IS-VALID           VALUE "Y".
019500     05  FILLER                        PIC X(10).
019600
019700******************************************************************
019800*                                                                *
019900*                      ACCUMULATORS                              *
020000*                                                                *
020100******************************************************************
020200
020300 01  ACCUMULATORS.
020400     05  AC-RECORDS-READ               PIC 9(07) COMP.
020500     05  AC-RECORDS-REJECTED           PIC 9(07) COMP.
020600     05  AC-RECORDS-WRITTEN            PIC 9(07) COMP.
020700     05  FILLER                        PIC X(04).
020800
020900/
021000******************************************************************
021100*                                                                *
021200*                       WORK AREA FIELDS                         *
021300*                                                                *
021400******************************************************************
021500
021600 01  WORK-AREA.
021700     05  WA-TODAY-DATE.
021800         10  WA-TODAY-YY               PIC 9(02).
021900         10  WA-TODAY-MM                PIC 9(02).
022000         10  WA-TODAY-DD                PIC 9(02).
022100     05  WA-TODAY-CC                   PIC 9(02).
022200     05  WA-TODAY-CCYY                 PIC 9(04).
022400     05  WA-SUB                        PIC 9(04) COMP.
022500     05  WA-KEYWORD-LEN                PIC 9(02) COMP.
022550*    PR-55219 RTH 03/11/02 - HOLDS THE DIV-BY-400 REMAINDER.
022560*    DO NOT REUSE WA-KEYWORD-LEN HERE - ITS 2-DIGIT WIDTH
022570*    WRAPS ON A 3-DIGIT RESULT AND MIS-STATES CENTURY YEARS.
022590     05  WA-CENTURY-REM                PIC 9(03) COMP.
022600     05  WA-MATCH-COUNT                PIC 9(04) COMP.
022700     05  FILLER                        PIC X(04).
022800
022900******************************************************************
023000*                                                                *
023100*       WORK AREA FOR DATE VALIDATION                            *
023200*       TI-DATE IS HELD AND SPLIT HERE FOR TESTING.              *
023300******************************************************************
023400
023500 01  WA-DATE-HOLD.
023600     05  WA-DATE-TEXT                  PIC X(10).
023700     05  FILLER                        PIC X(02).
023800 01  WA-DATE-PARTS REDEFINES WA-DATE-HOLD.
023900     05  WA-YYYY-TEXT                  PIC X(04).
024000     05  WA-DASH-1                     PIC X(01).
024100     05  WA-MM-TEXT                    PIC X(02).
024200     05  WA-DASH-2                     PIC X(01).
024300     05  WA-DD-TEXT                    PIC X(02).
024400     05  FILLER                        PIC X(02).
024500
024600 01  WA-DATE-NUMERIC.
024700     05  WA-YYYY-NUM                   PIC 9(04).
024800     05  WA-MM-NUM                     PIC 9(02).
024900     05  WA-DD-NUM                     PIC 9(02).
025000     05  FILLER                        PIC X(02).
025100
025200******************************************************************
025300*                                                                *
025400*       NON-LEAP DAYS-IN-MONTH TABLE (FEBRUARY OVERRIDDEN        *
025500*       IN C-340-CHECK-LEAP-YEAR WHEN THE YEAR IS A LEAP YEAR)   *
025600*                                                                *
025700******************************************************************
025800
025900 01  MONTH-DAY-LIMIT-DATA.
026000     05  FILLER                        PIC 9(02) VALUE 31.
026100     05  FILLER                        PIC 9(02) VALUE 28.
026200     05  FILLER                        PIC 9(02) VALUE 31.
026300     05  FILLER                        PIC 9(02) VALUE 30.
026400     05  FILLER                        PIC 9(02) VALUE 31.
026500     05  FILLER                        PIC 9(02) VALUE 30.
026600     05  FILLER                        PIC 9(02) VALUE 31.
026700     05  FILLER                        PIC 9(02) VALUE 31.
026800     05  FILLER                        PIC 9(02) VALUE 30.
026900     05  FILLER                        PIC 9(02) VALUE 31.
027000     05  FILLER                        PIC 9(02) VALUE 30.
027100     05  FILLER                        PIC 9(02) VALUE 31.
027200     05  FILLER                        PIC 9(02) VALUE 00.
027300
027400 01  MONTH-DAY-LIMIT-TABLE REDEFINES MONTH-DAY-LIMIT-DATA.
027500     05  MDL-DAYS  OCCURS 12 TIMES     PIC 9(02).
027600     05  FILLER                        PIC 9(02).
027700
027800/
027900******************************************************************
028000*                                                                *
028100*       WORK AREA FOR AMOUNT EDITING                             *
028200*       TI-AMOUNT IS HELD AND SCANNED CHARACTER BY CHARACTER.    *
028300******************************************************************
028400
028500 01  WA-AMOUNT-HOLD.
028600     05  WA-AMOUNT-TEXT                PIC X(12).
028700     05  FILLER                        PIC X(02).
028800 01  WA-AMOUNT-CHARS REDEFINES WA-AMOUNT-HOLD.
028900     05  WA-AMOUNT-CHAR  OCCURS 12 TIMES
029000                                        PIC X.
029100     05  FILLER                        PIC X(02).
029200
029300 01  WA-AMOUNT-SCAN.
029400     05  WA-AMOUNT-POS                 PIC 9(02) COMP.
029500     05  WA-AMOUNT-SIGN                PIC X.
029600     05  WA-AMOUNT-DIGITS-BEFORE       PIC 9(09).
029700     05  WA-AMOUNT-DIGITS-AFTER        PIC 9(02).
029800     05  WA-AMOUNT-DECIMAL-SEEN        PIC X.
029900         88  DECIMAL-POINT-SEEN        VALUE "Y".
030000     05  WA-AMOUNT-DIGIT-COUNT-AFTER   PIC 9(02) COMP.
030100     05  WA-AMOUNT-BUILD               PIC S9(09)V99
030200                                        SIGN LEADING SEPARATE.
030300     05  FILLER                        PIC X(03).
030400
030500******************************************************************
030600*                                                                *
030700*       WORK AREA FOR DESCRIPTION / KEYWORD MATCHING             *
030800*                                                                *
030900******************************************************************
031000
031100 01  WA-CATEGORIZE.
031200     05  WA-DESC-WORK                  PIC X(40).
031300     05  WA-DESC-TRIM                  PIC X(40).
031400     05  WA-DESC-LOWER                 PIC X(40).
031500     05  WA-CATEGORY-ASSIGNED          PIC X(20).
031600     05  FILLER                        PIC X(04).
031700
031800 01  WA-UPPER-ALPHABET                 PIC X(26)
031900     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032000 01  WA-LOWER-ALPHABET                 PIC X(26)
032100     VALUE "abcdefghijklmnopqrstuvwxyz".
032200
032300/
032400******************************************************************
032500*                                                                *
032600*                CATEGORY-RULE TABLE (NON-EMBEDDED)              *
032700*       LOADED FROM CATRULES, IN FILE ORDER - ORDER IS THE       *
032800*       MATCH PRECEDENCE, SO THIS IS NOT KEPT IN ANY KEY ORDER.  *
032900*                                                                *
033000******************************************************************
033100
033200 01  CATEGORY-RULE-TABLE.
033300     05  CRT-ENTRY OCCURS 150 TIMES
033400                    INDEXED BY CRT-INDEX.
033500         10  CRT-CATEGORY              PIC X(20).
033600         10  CRT-KEYWORD                PIC X(20).
033700         10  CRT-KEYWORD-LEN            PIC 9(02) COMP.
033800     05  FILLER                        PIC X(04).
033900
034000/
034100 PROCEDURE DIVISION.
034200*******************
034300******************************************************************
034400*                                                                *
034500*  MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS PROGRAM     *
034600*                                                                *
034700******************************************************************
034800
034900 MAIN-PROGRAM.
035000
035100     PERFORM A-100-INITIALIZATION.
035200     PERFORM B-100-LOAD-CATEGORY-TABLE.
035300     PERFORM C-100-PROCESS-TRANSACTIONS.
035400     PERFORM D-100-WRAP-UP.
035500     STOP RUN.
035600
035700******************************************************************
035800*                                                                *
035900*                   HOUSEKEEPING PARAGRAPH FOLLOWS               *
036000*                                                                *
036100******************************************************************
036200
036300 A-100-INITIALIZATION.
036400
036500     INITIALIZE ACCUMULATORS.
036600     MOVE "N" TO SW-END-OF-TRANSACTIONS.
036700     MOVE "N" TO SW-END-OF-CATRULES.
036800
036900     ACCEPT WA-TODAY-DATE FROM DATE.
037000     IF WA-TODAY-YY < 50
037100         MOVE 20 TO WA-TODAY-CC
037200     ELSE
037300         MOVE 19 TO WA-TODAY-CC.
037400     COMPUTE WA-TODAY-CCYY = WA-TODAY-CC * 100 + WA-TODAY-YY.
037500
037600     OPEN OUTPUT CLEANFILE.
037700     OPEN OUTPUT CTLCNTS-FILE.
037800
037900     DISPLAY " ".
038000     DISPLAY "FINR110 - TRANSACTION LOAD AND CATEGORIZE STARTING".
038100     DISPLAY "FINR110 - RUN DATE " WA-TODAY-CCYY "-" WA-TODAY-MM
038200         "-" WA-TODAY-DD.
038300
038400/
038500******************************************************************
038600*                                                                *
038700*                TABLE LOADING CONTROL PARAGRAPH                 *
038800*                                                                *
038900******************************************************************
039000
039100 B-100-LOAD-CATEGORY-TABLE.
039200
039300     OPEN INPUT CATRULES-FILE.
039400
039500     READ CATRULES-FILE
039600         AT END
039700             MOVE "Y" TO SW-END-OF-CATRULES.
039800
039900     PERFORM B-200-LOAD-CATEGORY-ENTRY
040000       VARYING CRT-INDEX FROM 1 BY 1
040100       UNTIL END-OF-CATRULES OR CRT-INDEX > 150.
040200
040300     MOVE CRT-INDEX TO WA-RULE-COUNT.
040400     IF WA-RULE-COUNT > 0
040500         SUBTRACT 1 FROM WA-RULE-COUNT.
040600
040700     CLOSE CATRULES-FILE.
040800
040900******************************************************************
041000*                                                                *
041100*       MOVE ONE CATEGORY-RULE RECORD INTO THE TABLE AND         *
041200*       TRIM ITS KEYWORD LENGTH ONCE, AT LOAD TIME (CR-1839)     *
041300*                                                                *
041400******************************************************************
041500
041600 B-200-LOAD-CATEGORY-ENTRY.
041700
041800     MOVE CR-CATEGORY TO CRT-CATEGORY(CRT-INDEX).
041900     MOVE CR-KEYWORD TO CRT-KEYWORD(CRT-INDEX).
042000
042100     MOVE 20 TO WA-KEYWORD-LEN.
042200     PERFORM B-300-TRIM-KEYWORD-LEN
042300       UNTIL WA-KEYWORD-LEN = 0
042400       OR CRT-KEYWORD(CRT-INDEX)(WA-KEYWORD-LEN:1) NOT = SPACE.
042500
042600     MOVE WA-KEYWORD-LEN TO CRT-KEYWORD-LEN(CRT-INDEX).
042700
042800     READ CATRULES-FILE
042900         AT END
043000             MOVE "Y" TO SW-END-OF-CATRULES.
043100
043200******************************************************************
043300*                                                                *
043400*       BACK UP ONE CHARACTER WHILE THE KEYWORD IS TRAILING      *
043500*       BLANK - STOPS AT THE LAST NON-BLANK CHARACTER.           *
043600*                                                                *
043700******************************************************************
043800
043900 B-300-TRIM-KEYWORD-LEN.
044000
044100     SUBTRACT 1 FROM WA-KEYWORD-LEN.
044200
044300/
044400******************************************************************
044500*                                                                *
044600*             TRANSACTION FILE PROCESSING CONTROL                *
044700*                                                                *
044800******************************************************************
044900
045000 C-100-PROCESS-TRANSACTIONS.
045100
045200     OPEN INPUT TRANSACTIONS-FILE.
045300
045400     READ TRANSACTIONS-FILE
045500         AT END
045600             MOVE "Y" TO SW-END-OF-TRANSACTIONS.
045700
045800     PERFORM C-200-PROCESS-RECORD
045900       UNTIL END-OF-TRANSACTIONS.
046000
046100     CLOSE TRANSACTIONS-FILE.
046200
046300******************************************************************
046400*                                                                *
046500*       VALIDATE, EDIT AND CATEGORIZE ONE TRANSACTION            *
046600*                                                                *
046700******************************************************************
046800
046900 C-200-PROCESS-RECORD.
047000
047100     ADD 1 TO AC-RECORDS-READ.
047200
047300     MOVE TI-DATE TO WA-DATE-TEXT.
047400     PERFORM C-300-VALIDATE-DATE THRU C-390-VALIDATE-DATE-EXIT.
047500
047600     IF DATE-IS-INVALID
047700         ADD 1 TO AC-RECORDS-REJECTED
047800         GO TO C-290-NEXT-RECORD.
047900
048000     MOVE TI-AMOUNT TO WA-AMOUNT-TEXT.
048100     PERFORM C-500-PARSE-AMOUNT THRU C-590-PARSE-AMOUNT-EXIT.
048200
048300     MOVE TI-DESC TO WA-DESC-WORK.
048400     PERFORM C-600-TRIM-DESCRIPTION THRU C-690-TRIM-DESCRIPTION-EXIT.
048500
048600     PERFORM C-700-CATEGORIZE THRU C-790-CATEGORIZE-EXIT.
048700
048800     MOVE WA-DATE-TEXT         TO CO-DATE.
048900     MOVE WA-YYYY-NUM          TO CO-YEAR.
049000     MOVE WA-MM-NUM            TO CO-MONTH.
049100     MOVE WA-DESC-TRIM         TO CO-DESC.
049200     MOVE WA-AMOUNT-BUILD      TO CO-AMOUNT.
049300     MOVE WA-CATEGORY-ASSIGNED TO CO-CATEGORY.
049400
049500     WRITE CLEAN-OUT-REC.
049600     ADD 1 TO AC-RECORDS-WRITTEN.
049700
049800 C-290-NEXT-RECORD.
049900
050000     READ TRANSACTIONS-FILE
050100         AT END
050200             MOVE "Y" TO SW-END-OF-TRANSACTIONS.
050300
050400/
050500******************************************************************
050600*                                                                *
050700*       VALIDATE TI-DATE AS A REAL YYYY-MM-DD CALENDAR DATE.     *
050800*       SETS SW-DATE-VALID AND, WHEN VALID, WA-DATE-NUMERIC.     *
050900*                                                                *
051000******************************************************************
051100
051200 C-300-VALIDATE-DATE.
051300
051400     MOVE "Y" TO SW-DATE-VALID.
051500
051600     IF WA-DATE-TEXT = SPACES
051700         MOVE "N" TO SW-DATE-VALID
051800         GO TO C-390-VALIDATE-DATE-EXIT.
051900
052000     IF WA-DASH-1 NOT = "-" OR WA-DASH-2 NOT = "-"
052100         MOVE "N" TO SW-DATE-VALID
052200         GO TO C-390-VALIDATE-DATE-EXIT.
052300
052400     IF WA-YYYY-TEXT NOT NUMERIC
052500       OR WA-MM-TEXT   NOT NUMERIC
052600       OR WA-DD-TEXT   NOT NUMERIC
052700         MOVE "N" TO SW-DATE-VALID
052800         GO TO C-390-VALIDATE-DATE-EXIT.
052900
053000     MOVE WA-YYYY-TEXT TO WA-YYYY-NUM.
053100     MOVE WA-MM-TEXT   TO WA-MM-NUM.
053200     MOVE WA-DD-TEXT   TO WA-DD-NUM.
053300
053400     IF WA-MM-NUM < 1 OR WA-MM-NUM > 12
053500         MOVE "N" TO SW-DATE-VALID
053600         GO TO C-390-VALIDATE-DATE-EXIT.
053700
053800     PERFORM C-340-CHECK-LEAP-YEAR THRU C-340-EXIT.
053900
054000     IF WA-DD-NUM < 1 OR WA-DD-NUM > MDL-DAYS(WA-MM-NUM)
054100         MOVE "N" TO SW-DATE-VALID.
054200
054300 C-390-VALIDATE-DATE-EXIT.
054400     EXIT.
054500
054600******************************************************************
054700*                                                                *
054800*       OVERRIDE THE FEBRUARY ENTRY TO 29 WHEN WA-YYYY-NUM IS    *
054900*       A LEAP YEAR, ELSE RESTORE IT TO 28.                      *
055000*                                                                *
055100******************************************************************
055200
055300 C-340-CHECK-LEAP-YEAR.
055400
055500     MOVE 28 TO MDL-DAYS(2).
055600
055700     DIVIDE WA-YYYY-NUM BY 4 GIVING WA-SUB
055800         REMAINDER WA-KEYWORD-LEN.
055900     IF WA-KEYWORD-LEN NOT = 0
056000         GO TO C-340-EXIT.
056100
056200     DIVIDE WA-YYYY-NUM BY 100 GIVING WA-SUB
056300         REMAINDER WA-KEYWORD-LEN.
056400     IF WA-KEYWORD-LEN NOT = 0
056500         MOVE 29 TO MDL-DAYS(2)
056600         GO TO C-340-EXIT.
056700
056750*    PR-55219 RTH 03/11/02 - USE WA-CENTURY-REM, NOT
056760*    WA-KEYWORD-LEN, TO CATCH A 3-DIGIT REMAINDER.
056800     DIVIDE WA-YYYY-NUM BY 400 GIVING WA-SUB
056900         REMAINDER WA-CENTURY-REM.
057000     IF WA-CENTURY-REM = 0
057100         MOVE 29 TO MDL-DAYS(2).
057200
057300 C-340-EXIT.
057400     EXIT.
057500
057600/
057700******************************************************************
057800*                                                                *
057900*       PARSE TI-AMOUNT AS A SIGNED DECIMAL, UP TO 2 DECIMAL     *
058000*       PLACES.  ANYTHING UNRECOGNIZABLE LEAVES THE AMOUNT AT    *
058100*       ZERO (RECORD IS KEPT, NOT REJECTED - PR00118).           *
058200*                                                                *
058300******************************************************************
058400
058500 C-500-PARSE-AMOUNT.
058600
058700     MOVE "Y" TO SW-AMOUNT-VALID.
058800     MOVE SPACE TO WA-AMOUNT-DECIMAL-SEEN.
058900     MOVE ZERO TO WA-AMOUNT-BUILD.
059000     MOVE ZEROS TO WA-AMOUNT-DIGITS-BEFORE WA-AMOUNT-DIGITS-AFTER.
059100     MOVE "+" TO WA-AMOUNT-SIGN.
059200     MOVE 0 TO WA-AMOUNT-DIGIT-COUNT-AFTER.
059300
059400     IF WA-AMOUNT-TEXT = SPACES
059500         MOVE "N" TO SW-AMOUNT-VALID
059600         GO TO C-590-PARSE-AMOUNT-EXIT.
059700
059800     PERFORM C-520-SCAN-ONE-CHARACTER
059900       VARYING WA-AMOUNT-POS FROM 1 BY 1
060000       UNTIL WA-AMOUNT-POS > 12 OR NOT AMOUNT-IS-VALID.
060100
060200     IF AMOUNT-IS-VALID
060300         PERFORM C-550-APPLY-PARSED-AMOUNT.
060400
060500     IF NOT AMOUNT-IS-VALID
060600         MOVE ZERO TO WA-AMOUNT-BUILD.
060700
060800 C-590-PARSE-AMOUNT-EXIT.
060900     EXIT.
061000
061100******************************************************************
061200*                                                                *
061300*       EXAMINE ONE CHARACTER OF THE AMOUNT TEXT.  BUILDS THE    *
061400*       DIGITS-BEFORE / DIGITS-AFTER PICTURES CHARACTER BY       *
061500*       CHARACTER - TRAILING BLANKS ARE ACCEPTED ONLY AFTER A    *
061600*       DIGIT HAS ALREADY BEEN SEEN (PR00118).                   *
061700*                                                                *
061800******************************************************************
061900
062000 C-520-SCAN-ONE-CHARACTER.
062100
062200     EVALUATE TRUE
062300         WHEN WA-AMOUNT-CHAR(WA-AMOUNT-POS) = SPACE
062400             CONTINUE
062500         WHEN WA-AMOUNT-POS = 1
062600           AND (WA-AMOUNT-CHAR(1) = "+" OR WA-AMOUNT-CHAR(1) = "-")
062700             MOVE WA-AMOUNT-CHAR(1) TO WA-AMOUNT-SIGN
062800         WHEN WA-AMOUNT-CHAR(WA-AMOUNT-POS) = "."
062900           AND NOT DECIMAL-POINT-SEEN
063000             MOVE "Y" TO WA-AMOUNT-DECIMAL-SEEN
063100         WHEN WA-AMOUNT-CHAR(WA-AMOUNT-POS) IS NUMERIC
063200           AND NOT DECIMAL-POINT-SEEN
063300             MOVE WA-AMOUNT-DIGITS-BEFORE(2:8) TO
063400                  WA-AMOUNT-DIGITS-BEFORE(1:8)
063500             MOVE WA-AMOUNT-CHAR(WA-AMOUNT-POS) TO
063600                  WA-AMOUNT-DIGITS-BEFORE(9:1)
063700         WHEN WA-AMOUNT-CHAR(WA-AMOUNT-POS) IS NUMERIC
063800           AND DECIMAL-POINT-SEEN
063900           AND WA-AMOUNT-DIGIT-COUNT-AFTER < 2
064000             ADD 1 TO WA-AMOUNT-DIGIT-COUNT-AFTER
064100             MOVE WA-AMOUNT-CHAR(WA-AMOUNT-POS) TO
064200                  WA-AMOUNT-DIGITS-AFTER(WA-AMOUNT-DIGIT-COUNT-AFTER:1)
064300         WHEN OTHER
064400             MOVE "N" TO SW-AMOUNT-VALID.
064500
064600/
064700******************************************************************
064800*                                                                *
064900*       BUILD THE SIGNED AMOUNT FROM THE DIGITS COLLECTED BY     *
065000*       C-520 AND APPLY THE SIGN.                                *
065100*                                                                *
065200******************************************************************
065300
065400 C-550-APPLY-PARSED-AMOUNT.
065500
065600     COMPUTE WA-AMOUNT-BUILD ROUNDED =
065700         WA-AMOUNT-DIGITS-BEFORE + (WA-AMOUNT-DIGITS-AFTER * 0.01)
065800         ON SIZE ERROR
065900             MOVE "N" TO SW-AMOUNT-VALID.
066000
066100     IF AMOUNT-IS-VALID AND WA-AMOUNT-SIGN = "-"
066200         COMPUTE WA-AMOUNT-BUILD = WA-AMOUNT-BUILD * -1.
066300
066400/
066500******************************************************************
066600*                                                                *
066700*       TRIM LEADING BLANKS FROM THE DESCRIPTION.  A FIXED-      *
066800*       WIDTH FIELD IS ALREADY BLANK-PADDED ON THE RIGHT, SO     *
066900*       ONLY THE LEFT SIDE NEEDS SHIFTING (PR00331).             *
067000*                                                                *
067100******************************************************************
067200
067300 C-600-TRIM-DESCRIPTION.
067400
067500     MOVE SPACES TO WA-DESC-TRIM.
067600     MOVE 1 TO WA-SUB.
067700
067800     IF WA-DESC-WORK = SPACES
067900         GO TO C-690-TRIM-DESCRIPTION-EXIT.
068000
068100     PERFORM C-620-SKIP-LEADING-BLANK
068200       UNTIL WA-SUB > 40
068300       OR WA-DESC-WORK(WA-SUB:1) NOT = SPACE.
068400
068500     IF WA-SUB > 40
068600         GO TO C-690-TRIM-DESCRIPTION-EXIT.
068700
068800     MOVE WA-DESC-WORK(WA-SUB:41 - WA-SUB) TO WA-DESC-TRIM(1:41 - WA-SUB).
068900
069000 C-690-TRIM-DESCRIPTION-EXIT.
069100     EXIT.
069200
069300 C-620-SKIP-LEADING-BLANK.
069400
069500     ADD 1 TO WA-SUB.
069600
069700/
069800******************************************************************
069900*                                                                *
070000*       ASSIGN A BUSINESS CATEGORY BY SCANNING THE CATEGORY-     *
070100*       RULE TABLE IN FILE (PRECEDENCE) ORDER - FIRST KEYWORD    *
070200*       FOUND AS A SUBSTRING OF THE LOWERCASED DESCRIPTION       *
070300*       WINS (CR-1253).  NO MATCH ASSIGNS "UNCATEGORIZED" -      *
070350*       PR-55301 MAL 03/18/02 - CORRECTED TO "UNCATEGORIZED" IN  *
070360*       MIXED CASE TO MATCH THE REPORT'S CATEGORY TEXT.          *
070400*                                                                *
070500******************************************************************
070600
070700 C-700-CATEGORIZE.
070800
070900     MOVE WA-DESC-TRIM TO WA-DESC-LOWER.
071000     INSPECT WA-DESC-LOWER CONVERTING WA-UPPER-ALPHABET
071100         TO WA-LOWER-ALPHABET.
071200
071300     MOVE "Uncategorized" TO WA-CATEGORY-ASSIGNED.
071400     MOVE "N" TO SW-KEYWORD-FOUND.
071500
071600     PERFORM C-750-SCAN-ONE-RULE
071700       VARYING CRT-INDEX FROM 1 BY 1
071800       UNTIL CRT-INDEX > WA-RULE-COUNT OR KEYWORD-WAS-FOUND.
071900
072000 C-790-CATEGORIZE-EXIT.
072100     EXIT.
072200
072300******************************************************************
072400*                                                                *
072500*       TEST ONE CATEGORY-RULE-TABLE ENTRY AGAINST THE           *
072600*       DESCRIPTION USING INSPECT TALLYING FOR ALL - THE         *
072700*       KEYWORD LENGTH WAS TRIMMED ONCE AT LOAD TIME (CR-1839).  *
072800*                                                                *
072900******************************************************************
073000
073100 C-750-SCAN-ONE-RULE.
073200
073300     IF CRT-KEYWORD-LEN(CRT-INDEX) = 0
073400         GO TO C-750-EXIT.
073500
073600     MOVE ZERO TO WA-MATCH-COUNT.
073700     INSPECT WA-DESC-LOWER TALLYING WA-MATCH-COUNT FOR ALL
073800         CRT-KEYWORD(CRT-INDEX)
073900             (1:CRT-KEYWORD-LEN(CRT-INDEX)).
074000
074100     IF WA-MATCH-COUNT > 0
074200         MOVE CRT-CATEGORY(CRT-INDEX) TO WA-CATEGORY-ASSIGNED
074300         MOVE "Y" TO SW-KEYWORD-FOUND.
074400
074500 C-750-EXIT.
074600     EXIT.
074700
074800/
074900******************************************************************
075000*                                                                *
075100*                      END OF JOB PARAGRAPH                      *
075200*                                                                *
075300******************************************************************
075400
075500 D-100-WRAP-UP.
075600
075700     MOVE AC-RECORDS-READ     TO CC-RECORDS-READ.
075800     MOVE AC-RECORDS-REJECTED TO CC-RECORDS-REJECTED.
075900     MOVE AC-RECORDS-WRITTEN  TO CC-RECORDS-WRITTEN.
076000     WRITE CONTROL-COUNT-REC.
076100
076200     CLOSE CLEANFILE
076300           CTLCNTS-FILE.
076400
076500     DISPLAY " ".
076600     DISPLAY "FINR110 - RECORDS READ     = " AC-RECORDS-READ.
076700     DISPLAY "FINR110 - RECORDS REJECTED = " AC-RECORDS-REJECTED.
076800     DISPLAY "FINR110 - RECORDS WRITTEN  = " AC-RECORDS-WRITTEN.
076900     DISPLAY "FINR110 - TRANSACTION LOAD AND CATEGORIZE COMPLETE".
077000     DISPLAY " ".
077100
077200******************************************************************
077300*                         END OF PROGRAM                         *
077400******************************************************************
