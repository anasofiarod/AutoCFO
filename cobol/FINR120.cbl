000100 IDENTIFICATION DIVISION.
000200************************
000300
000400 PROGRAM-ID. FINR120.
000500 AUTHOR. R T HOLLOWAY.
000600 INSTALLATION. MIDLAND FINANCIAL - DATA PROCESSING SERVICES.
000700 DATE-WRITTEN. NOVEMBER 11 1987.
000800 DATE-COMPILED.
000900 SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED DP STAFF ONLY.
001000******************************************************************
001100*                      PROGRAM NARRATIVE                         *
001200*                                                                *
001300*    THIS PROGRAM IS STEP 2 OF THE AUTO-CFO EXECUTIVE FINANCIAL  *
001400*    REPORTING JOB.  IT READS THE CLEANED, CATEGORIZED DETAIL    *
001500*    WRITTEN BY FINR110, ACCUMULATES THE EXPENSE TOTAL FOR EACH  *
001600*    CATEGORY AND THE REVENUE/EXPENSE TOTALS FOR THE CLIENT AS   *
001700*    A WHOLE, BUILDS A MONTH-BY-YEAR TREND MATRIX OF ALL         *
001800*    TRANSACTION AMOUNTS, AND PRINTS THE EXECUTIVE FINANCIAL     *
001900*    REPORT - KPI BLOCK, EXPENSE BREAKDOWN (DESCENDING BY        *
002000*    AMOUNT) AND YEARLY TRENDS MATRIX - ENDING WITH THE READ/    *
002100*    REJECTED/PROCESSED COUNTS HANDED FORWARD BY FINR110 ON THE  *
002200*    CTLCNTS FILE.                                               *
002300*                                                                *
002400*        INPUT:      CLEANFIL   - CLEANED/CATEGORIZED DETAIL     *
002500*                    CTLCNTS    - CONTROL COUNT HANDOFF RECORD   *
002600*        OUTPUT:     FINRPT     - EXECUTIVE FINANCIAL REPORT     *
002700*                                                                *
002800******************************************************************
002900*                        CHANGE LOG                              *
003000*                                                                *
003100*  DATE      BY   REQUEST#    DESCRIPTION                        *
003200*  --------  ---  ----------  --------------------------------  *
003300*  11/11/87  RTH  CR-1187     ORIGINAL PROGRAM WRITTEN.          *
003400*  01/06/88  RTH  CR-1187     ADDED DESCENDING SORT OF THE       *
003500*                             CATEGORY TABLE BEFORE PRINTING.    *
003600*  02/08/88  JKP  CR-1253     SORT CONFIRMED STABLE ON TIES -    *
003700*                             MATCHES KEYWORD SCAN FILE ORDER.   *
003800*  03/14/90  DWS  CR-1401     RAISED CATEGORY TABLE TO 60        *
003900*                             ENTRIES FOR TRUST DEPT CLIENTS.    *
004000*  04/02/91  RTH  PR00198     PERCENT OF TOTAL NOW ZERO, NOT AN  *
004100*                             ON SIZE ERROR ABEND, WHEN TOTAL    *
004200*                             EXPENSES IS ZERO.                  *
004300*  08/19/92  JKP  CR-1544     ADDED YEAR-OVER-YEAR TRENDS MATRIX *
004400*                             SECTION TO THE REPORT LAYOUT.      *
004500*  02/25/93  DWS  CR-1544     YEAR COLUMNS CAPPED AT 8 TO FIT    *
004600*                             THE 132-COLUMN PRINT LINE.         *
004700*  01/11/93  DWS  CR-1588     RUN-DATE DISPLAY LINE ADDED TO     *
004800*                             JOB LOG - NO FILE IMPACT.          *
004900*  11/08/95  MAL  CR-1702     TRAILER NOW READS CTLCNTS EVEN IF  *
005000*                             THE CATEGORY TABLE CAME UP EMPTY.  *
005100*  12/29/98  DWS  Y2K-114     Y2K REMEDIATION - RUN-DATE DISPLAY *
005200*                             NOW WINDOWS THE 2-DIGIT ACCEPT     *
005300*                             YEAR; THE YOY YEAR COLUMN IS A     *
005400*                             4-DIGIT FIELD FROM FINR110 AND     *
005500*                             NEEDED NO CHANGE.                  *
005600*  08/04/99  DWS  Y2K-114     Y2K SIGN-OFF TESTING COMPLETE.     *
005700*  06/14/02  MAL  CR-1901     ADDED ALL-ZERO CTLCNTS SANITY      *
005800*                             CHECK - CAUGHT A SKIPPED FINR110   *
005900*                             STEP IN PRODUCTION TWICE LAST YR.  *
006000*  03/25/02  MAL  PR-55312    RENAMED THE WS- WORKING-STORAGE    *
006100*                             FIELDS TO WA-/AC- TO MATCH THE     *
006200*                             SHOP'S OWN PREFIX CONVENTION, AND  *
006300*                             DROPPED AC-LINE-COUNT/AC-PAGE-     *
006400*                             COUNT - LEFT OVER FROM AN OLD      *
006500*                             PAGE-HEADING SCHEME THIS REPORT    *
006600*                             NO LONGER USES.                    *
006700*                                                                *
006800******************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100**********************
007200
007300 CONFIGURATION SECTION.
007400*********************
007500
007600 SOURCE-COMPUTER. IBM-370.
007700 OBJECT-COMPUTER. IBM-370.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000
008100 INPUT-OUTPUT SECTION.
008200**********************
008300
008400 FILE-CONTROL.
008500
008600     SELECT CLEANFILE
008700         ASSIGN TO "CLEANFIL"
008800         ORGANIZATION IS LINE SEQUENTIAL.
008900
009000     SELECT CTLCNTS-FILE
009100         ASSIGN TO "CTLCNTS"
009200         ORGANIZATION IS LINE SEQUENTIAL.
009300
009400     SELECT REPORT-FILE
009500         ASSIGN TO "FINRPT"
009600         ORGANIZATION IS LINE SEQUENTIAL.
009700
009800/
009900 DATA DIVISION.
010000***************
010100
010200 FILE SECTION.
010300**************
010400
010500******************************************************************
010600*                                                                *
010700*    INPUT-FILE -  CLEANED / CATEGORIZED TRANSACTION DETAIL      *
010800*    WRITTEN BY FINR110 - LAYOUT MUST MATCH ITS CLEAN-OUT-REC.   *
010900*                                                                *
011000******************************************************************
011100
011200 FD  CLEANFILE.
011300
011400 01  CLEAN-IN-REC.
011500     05  CI-DATE                       PIC X(10).
011600     05  CI-YEAR                       PIC 9(04).
011700     05  CI-MONTH                      PIC 9(02).
011800     05  CI-DESC                       PIC X(40).
011900     05  CI-AMOUNT                     PIC S9(09)V99
012000                                        SIGN LEADING SEPARATE.
012100     05  CI-CATEGORY                   PIC X(20).
012200     05  FILLER                        PIC X(01).
012300
012400******************************************************************
012500*                                                                *
012600*    INPUT-FILE -  CONTROL COUNT HANDOFF FROM FINR110            *
012700*                                                                *
012800******************************************************************
012900
013000 FD  CTLCNTS-FILE.
013100
013200 01  CONTROL-COUNT-IN-REC.
013300     05  CC-RECORDS-READ               PIC 9(07).
013400     05  CC-RECORDS-REJECTED           PIC 9(07).
013500     05  CC-RECORDS-WRITTEN            PIC 9(07).
013600     05  FILLER                        PIC X(05).
013700
013800 01  CONTROL-COUNT-CHECK REDEFINES CONTROL-COUNT-IN-REC.
013900     05  CCC-ALL-COUNTS                PIC 9(21).
014000     05  FILLER                        PIC X(05).
014100
014200******************************************************************
014300*                                                                *
014400*    OUTPUT-FILE - EXECUTIVE FINANCIAL REPORT PRINT FILE         *
014500*                                                                *
014600******************************************************************
014700
014800 FD  REPORT-FILE.
014900
015000 01  REPORT-LINE-OUT.
015100     05  RL-TEXT                       PIC X(131).
015200     05  FILLER                        PIC X(01).
015300
015400/
015500 WORKING-STORAGE SECTION.
015600************************
015700
015800******************************************************************
015900*                                                                *
016000*           STANDALONE COUNTERS AND REPORT CONSTANTS             *
016100*                                                                *
016200******************************************************************
016300
016400 77  WA-CATEGORY-COUNT                 PIC 9(04) COMP VALUE ZERO.
016500 77  WA-YEAR-COUNT                     PIC 9(02) COMP VALUE ZERO.
016600 77  WA-REPORT-TITLE                   PIC X(40)
016700     VALUE "EXECUTIVE FINANCIAL REPORT".
016800 77  WA-CLIENT-NAME                    PIC X(40)
016900     VALUE "VALLEY RIDGE CONTRACTORS INC".
017000
017100******************************************************************
017200*                                                                *
017300*                        SWITCHES                                *
017400*                                                                *
017500******************************************************************
017600
017700 01  SWITCHES.
017800     05  SW-END-OF-CLEANFILE           PIC X.
017900         88  END-OF-CLEANFILE          VALUE "Y".
018000     05  SW-CATEGORY-FOUND             PIC X.
018100         88  CATEGORY-WAS-FOUND        VALUE "Y".
018200     05  SW-YEAR-FOUND                 PIC X.
018300         88  YEAR-WAS-FOUND            VALUE "Y".
018400     05  FILLER                        PIC X(07).
018500
018600******************************************************************
018700*                                                                *
018800*                      ACCUMULATORS                              *
018900*                                                                *
019000******************************************************************
019100
019200*    PR-55312 MAL 03/25/02 - AC-LINE-COUNT/AC-PAGE-COUNT REMOVED,
019300*    UNUSED PAGE-HEADING SCAFFOLDING THIS REPORT DOES NOT NEED.
019400 01  ACCUMULATORS.
019500     05  AC-TOTAL-REVENUE              PIC S9(11)V99.
019600     05  AC-TOTAL-EXPENSES             PIC S9(11)V99.
019700     05  AC-NET-PROFIT                 PIC S9(11)V99.
019800     05  FILLER                        PIC X(04).
019900
020000/
020100******************************************************************
020200*                                                                *
020300*                       WORK AREA FIELDS                         *
020400*                                                                *
020500******************************************************************
020600
020700 01  WORK-AREA.
020800     05  WA-TODAY-DATE.
020900         10  WA-TODAY-YY                PIC 9(02).
021000         10  WA-TODAY-MM                PIC 9(02).
021100         10  WA-TODAY-DD                PIC 9(02).
021200     05  WA-TODAY-CC                   PIC 9(02).
021300     05  WA-TODAY-CCYY                 PIC 9(04).
021400     05  WA-SUB                        PIC 9(04) COMP.
021500     05  WA-SUB-2                      PIC 9(04) COMP.
021600     05  WA-YEAR-EDIT                  PIC ZZZ9.
021700     05  FILLER                        PIC X(06).
021800
021900 01  WA-SWAP-AREA.
022000     05  WA-CATEGORY-HOLD              PIC X(20).
022100     05  WA-AMOUNT-HOLD                PIC S9(11)V99.
022200     05  WA-YEAR-HOLD                  PIC 9(04).
022300     05  WA-YEAR-TOTAL-AMOUNT          PIC S9(11)V99.
022400     05  FILLER                        PIC X(04).
022500
022600******************************************************************
022700*                                                                *
022800*       WORK AREA FOR THE RUN-DATE STAMP ON THE REPORT HEADING   *
022900*       (SAME Z9/99/9999 STYLE THIS SHOP HAS ALWAYS PRINTED).    *
023000******************************************************************
023100
023200 01  WA-REPORT-DATE.
023300     05  WA-REPORT-MM                  PIC 99.
023400     05  WA-REPORT-DD                  PIC 99.
023500     05  WA-REPORT-YYYY                PIC 9(04).
023600     05  FILLER                        PIC X(02).
023700
023800 01  WA-REPORT-DATE-NUM REDEFINES WA-REPORT-DATE.
023900     05  WA-REPORT-DATE-DIGITS         PIC 9(08).
024000     05  FILLER                        PIC X(02).
024100
024200/
024300******************************************************************
024400*                                                                *
024500*       EMBEDDED MONTH-NAME TABLE FOR THE YEARLY TRENDS MATRIX   *
024600*       (SAME EMBEDDED-TABLE TECHNIQUE AS THE CLERK NAME/MONTH   *
024700*       TABLES THIS SHOP HAS USED SINCE THE CH7 CUSTOMER JOB).   *
024800******************************************************************
024900
025000 01  MONTH-NAME-DATA.
025100     05  FILLER                        PIC X(03) VALUE "JAN".
025200     05  FILLER                        PIC X(03) VALUE "FEB".
025300     05  FILLER                        PIC X(03) VALUE "MAR".
025400     05  FILLER                        PIC X(03) VALUE "APR".
025500     05  FILLER                        PIC X(03) VALUE "MAY".
025600     05  FILLER                        PIC X(03) VALUE "JUN".
025700     05  FILLER                        PIC X(03) VALUE "JUL".
025800     05  FILLER                        PIC X(03) VALUE "AUG".
025900     05  FILLER                        PIC X(03) VALUE "SEP".
026000     05  FILLER                        PIC X(03) VALUE "OCT".
026100     05  FILLER                        PIC X(03) VALUE "NOV".
026200     05  FILLER                        PIC X(03) VALUE "DEC".
026300     05  FILLER                        PIC X(02) VALUE SPACES.
026400
026500 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-DATA.
026600     05  MNT-NAME  OCCURS 12 TIMES     PIC X(03).
026700     05  FILLER                        PIC X(02).
026800
026900/
027000******************************************************************
027100*                                                                *
027200*             CATEGORY-SUMMARY TABLE (NON-EMBEDDED)              *
027300*       ONE ENTRY PER DISTINCT NON-REVENUE CATEGORY SEEN ON      *
027400*       CLEANFILE, CREATED ON FIRST SIGHT, SORTED DESCENDING     *
027500*       BY AMOUNT AT END OF FILE (CR-1187).                      *
027600*                                                                *
027700******************************************************************
027800
027900 01  CATEGORY-SUMMARY-TABLE.
028000     05  CST-ENTRY OCCURS 60 TIMES
028100                    INDEXED BY CST-INDEX.
028200         10  CST-CATEGORY              PIC X(20).
028300         10  CST-AMOUNT                PIC S9(11)V99.
028400         10  CST-PCT                   PIC 9(03)V9.
028500     05  FILLER                        PIC X(04).
028600
028700******************************************************************
028800*                                                                *
028900*       YEAR-OVER-YEAR YEAR-COLUMN TABLE - DISTINCT YEARS SEEN,  *
029000*       IN FIRST-SIGHT ORDER UNTIL SORTED ASCENDING AT C-200.    *
029100*       CAPPED AT 8 COLUMNS TO FIT THE 132-COLUMN PRINT LINE     *
029200*       (CR-1544).                                               *
029300*                                                                *
029400******************************************************************
029500
029600 01  YOY-YEAR-TABLE.
029700     05  YYT-YEAR  OCCURS 8 TIMES
029800                    INDEXED BY YYT-INDEX PIC 9(04).
029900     05  FILLER                        PIC X(04).
030000
030100******************************************************************
030200*                                                                *
030300*       YEAR-OVER-YEAR AMOUNT TABLE - ROW PER MONTH, COLUMN      *
030400*       PER YEAR-TABLE ENTRY ABOVE.  REVENUE AND EXPENSE         *
030500*       AMOUNTS ALIKE ARE SUMMED HERE (CR-1544).                 *
030600*                                                                *
030700******************************************************************
030800
030900 01  YOY-AMOUNT-TABLE.
031000     05  YOY-MONTH-ROW OCCURS 12 TIMES
031100                        INDEXED BY YAT-MONTH-INDEX.
031200         10  YOY-AMOUNT OCCURS 8 TIMES
031300                         INDEXED BY YAT-YEAR-INDEX
031400                         PIC S9(11)V99.
031500     05  FILLER                        PIC X(04).
031600
031700/
031800******************************************************************
031900*                                                                *
032000*                    REPORT TITLE / CLIENT LINES                 *
032100*                                                                *
032200******************************************************************
032300
032400 01  RPT-TITLE-LINE.
032500     05  FILLER                        PIC X(46) VALUE SPACES.
032600     05  RPT-TITLE-TEXT                PIC X(40).
032700     05  FILLER                        PIC X(46) VALUE SPACES.
032800
032900 01  RPT-CLIENT-LINE.
033000     05  FILLER                        PIC X(01) VALUE SPACE.
033100     05  FILLER                        PIC X(14) VALUE
033200         "GENERATED FOR:".
033300     05  FILLER                        PIC X(01) VALUE SPACE.
033400     05  RPT-CLIENT-TEXT               PIC X(40).
033500     05  FILLER                        PIC X(76) VALUE SPACES.
033600
033700******************************************************************
033800*                                                                *
033900*                       KPI BLOCK LINE                           *
034000*                                                                *
034100******************************************************************
034200
034300 01  RPT-KPI-LINE.
034400     05  FILLER                        PIC X(01) VALUE SPACE.
034500     05  RPT-KPI-LABEL                 PIC X(16).
034600     05  RPT-KPI-AMOUNT                 PIC $ZZZ,ZZZ,ZZ9.99-.
034700     05  FILLER                        PIC X(99) VALUE SPACES.
034800
034900/
035000******************************************************************
035100*                                                                *
035200*                   GENERIC SECTION HEADER LINE                  *
035300*                                                                *
035400******************************************************************
035500
035600 01  RPT-SECTION-HEADER.
035700     05  FILLER                        PIC X(01) VALUE SPACE.
035800     05  RPT-SECTION-TITLE             PIC X(30).
035900     05  FILLER                        PIC X(101) VALUE SPACES.
036000
036100******************************************************************
036200*                                                                *
036300*                EXPENSE BREAKDOWN HEADER / DETAIL / TOTAL        *
036400*                                                                *
036500******************************************************************
036600
036700 01  RPT-EXPENSE-HEADER-LINE.
036800     05  FILLER                        PIC X(01) VALUE SPACE.
036900     05  FILLER                        PIC X(20) VALUE "CATEGORY".
037000     05  FILLER                        PIC X(02) VALUE SPACES.
037100     05  FILLER                        PIC X(16) VALUE
037200         "          AMOUNT".
037300     05  FILLER                        PIC X(02) VALUE SPACES.
037400     05  FILLER                        PIC X(10) VALUE
037500         "% OF TOTAL".
037600     05  FILLER                        PIC X(81) VALUE SPACES.
037700
037800 01  RPT-EXPENSE-DETAIL-LINE.
037900     05  FILLER                        PIC X(01) VALUE SPACE.
038000     05  RPT-EXP-CATEGORY              PIC X(20).
038100     05  FILLER                        PIC X(02) VALUE SPACES.
038200     05  RPT-EXP-AMOUNT                 PIC $ZZZ,ZZZ,ZZ9.99-.
038300     05  FILLER                        PIC X(02) VALUE SPACES.
038400     05  RPT-EXP-PERCENT                PIC ZZ9.9.
038500     05  RPT-EXP-PERCENT-SIGN          PIC X(01) VALUE SPACE.
038600     05  FILLER                        PIC X(85) VALUE SPACES.
038700
038800 01  RPT-EXPENSE-TOTAL-LINE.
038900     05  FILLER                        PIC X(01) VALUE SPACE.
039000     05  RPT-EXP-TOTAL-LABEL           PIC X(20) VALUE "TOTAL".
039100     05  FILLER                        PIC X(02) VALUE SPACES.
039200     05  RPT-EXP-TOTAL-AMOUNT           PIC $ZZZ,ZZZ,ZZ9.99-.
039300     05  FILLER                        PIC X(02) VALUE SPACES.
039400     05  RPT-EXP-TOTAL-PERCENT          PIC ZZ9.9.
039500     05  RPT-EXP-TOTAL-PERCENT-SIGN    PIC X(01) VALUE SPACE.
039600     05  FILLER                        PIC X(85) VALUE SPACES.
039700
039800/
039900******************************************************************
040000*                                                                *
040100*                 YEARLY TRENDS HEADER / DETAIL LINES            *
040200*                                                                *
040300******************************************************************
040400
040500 01  RPT-YEAR-HEADER-LINE.
040600     05  FILLER                        PIC X(01) VALUE SPACE.
040700     05  FILLER                        PIC X(08) VALUE "MONTH".
040800     05  RPT-YEAR-HEADER-COL OCCURS 8 TIMES
040900                              PIC X(15).
041000     05  FILLER                        PIC X(03) VALUE SPACES.
041100
041200 01  RPT-YEAR-DETAIL-LINE.
041300     05  FILLER                        PIC X(01) VALUE SPACE.
041400     05  RPT-MONTH-LABEL               PIC X(08).
041500     05  RPT-YEAR-DETAIL-COL OCCURS 8 TIMES
041600                              PIC ZZZ,ZZZ,ZZ9.99-.
041700     05  FILLER                        PIC X(03) VALUE SPACES.
041800
041900******************************************************************
042000*                                                                *
042100*                       TRAILER DETAIL LINE                      *
042200*                                                                *
042300******************************************************************
042400
042500 01  RPT-TRAILER-LINE.
042600     05  FILLER                        PIC X(01) VALUE SPACE.
042700     05  RPT-TRAILER-LABEL             PIC X(20).
042800     05  RPT-TRAILER-COUNT             PIC ZZZ,ZZ9.
042900     05  FILLER                        PIC X(104) VALUE SPACES.
043000
043100/
043200 PROCEDURE DIVISION.
043300*******************
043400******************************************************************
043500*                                                                *
043600*  MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS PROGRAM     *
043700*                                                                *
043800******************************************************************
043900
044000 MAIN-PROGRAM.
044100
044200     PERFORM A-100-INITIALIZATION.
044300     PERFORM B-100-PROCESS-CLEANFILE.
044400     PERFORM C-100-SORT-CATEGORIES THRU C-190-SORT-CATEGORIES-EXIT.
044500     PERFORM C-200-SORT-YEARS THRU C-290-SORT-YEARS-EXIT.
044600     PERFORM C-300-COMPUTE-PERCENTAGES
044700       THRU C-390-COMPUTE-PERCENTAGES-EXIT.
044800     PERFORM D-100-PRINT-REPORT.
044900     PERFORM E-100-WRAP-UP.
045000     STOP RUN.
045100
045200******************************************************************
045300*                                                                *
045400*              THE INITIALIZATION PARAGRAPH FOLLOWS              *
045500*                                                                *
045600******************************************************************
045700
045800 A-100-INITIALIZATION.
045900
046000     INITIALIZE ACCUMULATORS.
046100     MOVE "N" TO SW-END-OF-CLEANFILE.
046200
046300     ACCEPT WA-TODAY-DATE FROM DATE.
046400     IF WA-TODAY-YY < 50
046500         MOVE 20 TO WA-TODAY-CC
046600     ELSE
046700         MOVE 19 TO WA-TODAY-CC.
046800     COMPUTE WA-TODAY-CCYY = WA-TODAY-CC * 100 + WA-TODAY-YY.
046900
047000     MOVE WA-TODAY-MM   TO WA-REPORT-MM.
047100     MOVE WA-TODAY-DD   TO WA-REPORT-DD.
047200     MOVE WA-TODAY-CCYY TO WA-REPORT-YYYY.
047300
047400     OPEN INPUT CLEANFILE.
047500     OPEN INPUT CTLCNTS-FILE.
047600     OPEN OUTPUT REPORT-FILE.
047700
047800     DISPLAY " ".
047900     DISPLAY "FINR120 - FINANCIAL SUMMARY AND EXECUTIVE REPORT".
048000     DISPLAY "FINR120 - RUN DATE " WA-TODAY-CCYY "-" WA-TODAY-MM
048100         "-" WA-TODAY-DD " FOR " WA-CLIENT-NAME.
048200
048300/
048400******************************************************************
048500*                                                                *
048600*             CLEANFILE PROCESSING CONTROL PARAGRAPH              *
048700*                                                                *
048800******************************************************************
048900
049000 B-100-PROCESS-CLEANFILE.
049100
049200     READ CLEANFILE
049300         AT END
049400             MOVE "Y" TO SW-END-OF-CLEANFILE.
049500
049600     PERFORM B-200-PROCESS-RECORD
049700       UNTIL END-OF-CLEANFILE.
049800
049900     CLOSE CLEANFILE.
050000
050100******************************************************************
050200*                                                                *
050300*       ACCUMULATE KPI TOTALS, THE CATEGORY SUMMARY AND THE      *
050400*       YEAR-OVER-YEAR CELL FOR ONE CLEANED TRANSACTION.         *
050500*                                                                *
050600******************************************************************
050700
050800 B-200-PROCESS-RECORD.
050900
051000     IF CI-CATEGORY = "Revenue"
051100         ADD CI-AMOUNT TO AC-TOTAL-REVENUE
051200     ELSE
051300         ADD CI-AMOUNT TO AC-TOTAL-EXPENSES
051400         PERFORM B-250-SUMMARIZE-CATEGORY
051500           THRU B-290-SUMMARIZE-CATEGORY-EXIT.
051600
051700     PERFORM B-300-UPDATE-YOY-CELL
051800       THRU B-390-UPDATE-YOY-CELL-EXIT.
051900
052000     READ CLEANFILE
052100         AT END
052200             MOVE "Y" TO SW-END-OF-CLEANFILE.
052300
052400/
052500******************************************************************
052600*                                                                *
052700*       FIND OR CREATE THE CATEGORY-SUMMARY-TABLE ENTRY FOR      *
052800*       CI-CATEGORY AND ADD THIS TRANSACTION'S AMOUNT TO IT.     *
052900*                                                                *
053000******************************************************************
053100
053200 B-250-SUMMARIZE-CATEGORY.
053300
053400     MOVE "N" TO SW-CATEGORY-FOUND.
053500     PERFORM B-260-FIND-CATEGORY
053600       VARYING CST-INDEX FROM 1 BY 1
053700       UNTIL CST-INDEX > WA-CATEGORY-COUNT OR CATEGORY-WAS-FOUND.
053800
053900     IF CATEGORY-WAS-FOUND
054000         SUBTRACT 1 FROM CST-INDEX
054100     ELSE
054200         IF WA-CATEGORY-COUNT < 60
054300             ADD 1 TO WA-CATEGORY-COUNT
054400             SET CST-INDEX TO WA-CATEGORY-COUNT
054500             MOVE CI-CATEGORY TO CST-CATEGORY(CST-INDEX)
054600             MOVE ZERO TO CST-AMOUNT(CST-INDEX)
054700         ELSE
054800             DISPLAY "FINR120 - CATEGORY TABLE FULL - DROPPED: "
054900                 CI-CATEGORY
055000             GO TO B-290-SUMMARIZE-CATEGORY-EXIT.
055100
055200     ADD CI-AMOUNT TO CST-AMOUNT(CST-INDEX).
055300
055400 B-290-SUMMARIZE-CATEGORY-EXIT.
055500     EXIT.
055600
055700 B-260-FIND-CATEGORY.
055800
055900     IF CST-CATEGORY(CST-INDEX) = CI-CATEGORY
056000         MOVE "Y" TO SW-CATEGORY-FOUND.
056100
056200/
056300******************************************************************
056400*                                                                *
056500*       FIND OR CREATE THE YOY-YEAR-TABLE COLUMN FOR CI-YEAR     *
056600*       AND ADD THIS TRANSACTION'S AMOUNT TO THE (MONTH, YEAR)   *
056700*       CELL.  COLUMNS ARE SORTED ASCENDING LATER, AT C-200.     *
056800*                                                                *
056900******************************************************************
057000
057100 B-300-UPDATE-YOY-CELL.
057200
057300     MOVE "N" TO SW-YEAR-FOUND.
057400     PERFORM B-310-FIND-YEAR
057500       VARYING YYT-INDEX FROM 1 BY 1
057600       UNTIL YYT-INDEX > WA-YEAR-COUNT OR YEAR-WAS-FOUND.
057700
057800     IF YEAR-WAS-FOUND
057900         SUBTRACT 1 FROM YYT-INDEX
058000     ELSE
058100         IF WA-YEAR-COUNT >= 8
058200             DISPLAY "FINR120 - YEAR TABLE FULL - DROPPED: "
058300                 CI-YEAR
058400             GO TO B-390-UPDATE-YOY-CELL-EXIT
058500         ELSE
058600             ADD 1 TO WA-YEAR-COUNT
058700             SET YYT-INDEX TO WA-YEAR-COUNT
058800             MOVE CI-YEAR TO YYT-YEAR(YYT-INDEX).
058900
059000     ADD CI-AMOUNT TO YOY-AMOUNT(CI-MONTH, YYT-INDEX).
059100
059200 B-390-UPDATE-YOY-CELL-EXIT.
059300     EXIT.
059400
059500 B-310-FIND-YEAR.
059600
059700     IF YYT-YEAR(YYT-INDEX) = CI-YEAR
059800         MOVE "Y" TO SW-YEAR-FOUND.
059900
060000/
060100******************************************************************
060200*                                                                *
060300*       SORT THE CATEGORY-SUMMARY-TABLE DESCENDING BY AMOUNT.    *
060400*       A BUBBLE SORT WITH A STRICT "<" SWAP TEST KEEPS TIES IN  *
060500*       FIRST-SEEN ORDER (CR-1253).                              *
060600*                                                                *
060700******************************************************************
060800
060900 C-100-SORT-CATEGORIES.
061000
061100     IF WA-CATEGORY-COUNT < 2
061200         GO TO C-190-SORT-CATEGORIES-EXIT.
061300
061400     PERFORM C-110-CATEGORY-OUTER-PASS
061500       VARYING WA-SUB FROM 1 BY 1
061600       UNTIL WA-SUB >= WA-CATEGORY-COUNT.
061700
061800 C-190-SORT-CATEGORIES-EXIT.
061900     EXIT.
062000
062100 C-110-CATEGORY-OUTER-PASS.
062200
062300     PERFORM C-120-CATEGORY-INNER-PASS
062400       VARYING WA-SUB-2 FROM 1 BY 1
062500       UNTIL WA-SUB-2 > WA-CATEGORY-COUNT - WA-SUB.
062600
062700 C-120-CATEGORY-INNER-PASS.
062800
062900     IF CST-AMOUNT(WA-SUB-2) < CST-AMOUNT(WA-SUB-2 + 1)
063000         PERFORM C-130-SWAP-CATEGORY-ENTRIES.
063100
063200 C-130-SWAP-CATEGORY-ENTRIES.
063300
063400     MOVE CST-CATEGORY(WA-SUB-2)     TO WA-CATEGORY-HOLD.
063500     MOVE CST-AMOUNT(WA-SUB-2)       TO WA-AMOUNT-HOLD.
063600     MOVE CST-CATEGORY(WA-SUB-2 + 1) TO CST-CATEGORY(WA-SUB-2).
063700     MOVE CST-AMOUNT(WA-SUB-2 + 1)   TO CST-AMOUNT(WA-SUB-2).
063800     MOVE WA-CATEGORY-HOLD TO CST-CATEGORY(WA-SUB-2 + 1).
063900     MOVE WA-AMOUNT-HOLD   TO CST-AMOUNT(WA-SUB-2 + 1).
064000
064100/
064200******************************************************************
064300*                                                                *
064400*       SORT THE YOY-YEAR-TABLE ASCENDING BY YEAR, SWAPPING      *
064500*       THE CORRESPONDING AMOUNT COLUMN IN ALL 12 MONTH ROWS     *
064600*       OF YOY-AMOUNT-TABLE RIGHT ALONG WITH IT (CR-1544).       *
064700*                                                                *
064800******************************************************************
064900
065000 C-200-SORT-YEARS.
065100
065200     IF WA-YEAR-COUNT < 2
065300         GO TO C-290-SORT-YEARS-EXIT.
065400
065500     PERFORM C-210-YEAR-OUTER-PASS
065600       VARYING WA-SUB FROM 1 BY 1
065700       UNTIL WA-SUB >= WA-YEAR-COUNT.
065800
065900 C-290-SORT-YEARS-EXIT.
066000     EXIT.
066100
066200 C-210-YEAR-OUTER-PASS.
066300
066400     PERFORM C-220-YEAR-INNER-PASS
066500       VARYING WA-SUB-2 FROM 1 BY 1
066600       UNTIL WA-SUB-2 > WA-YEAR-COUNT - WA-SUB.
066700
066800 C-220-YEAR-INNER-PASS.
066900
067000     IF YYT-YEAR(WA-SUB-2) > YYT-YEAR(WA-SUB-2 + 1)
067100         PERFORM C-230-SWAP-YEAR-ENTRIES.
067200
067300 C-230-SWAP-YEAR-ENTRIES.
067400
067500     MOVE YYT-YEAR(WA-SUB-2)     TO WA-YEAR-HOLD.
067600     MOVE YYT-YEAR(WA-SUB-2 + 1) TO YYT-YEAR(WA-SUB-2).
067700     MOVE WA-YEAR-HOLD           TO YYT-YEAR(WA-SUB-2 + 1).
067800
067900     PERFORM C-240-SWAP-YEAR-AMOUNTS
068000       VARYING YAT-MONTH-INDEX FROM 1 BY 1
068100       UNTIL YAT-MONTH-INDEX > 12.
068200
068300 C-240-SWAP-YEAR-AMOUNTS.
068400
068500     MOVE YOY-AMOUNT(YAT-MONTH-INDEX, WA-SUB-2) TO WA-AMOUNT-HOLD.
068600     MOVE YOY-AMOUNT(YAT-MONTH-INDEX, WA-SUB-2 + 1) TO
068700          YOY-AMOUNT(YAT-MONTH-INDEX, WA-SUB-2).
068800     MOVE WA-AMOUNT-HOLD TO
068900          YOY-AMOUNT(YAT-MONTH-INDEX, WA-SUB-2 + 1).
069000
069100/
069200******************************************************************
069300*                                                                *
069400*       COMPUTE EACH CATEGORY'S SHARE OF TOTAL EXPENSES, HALF-   *
069500*       UP TO ONE DECIMAL.  ZERO TOTAL EXPENSES GIVES 0.0% FOR   *
069600*       EVERY LINE RATHER THAN AN ON SIZE ERROR (PR00198).       *
069700*                                                                *
069800******************************************************************
069900
070000 C-300-COMPUTE-PERCENTAGES.
070100
070200     IF WA-CATEGORY-COUNT = 0
070300         GO TO C-390-COMPUTE-PERCENTAGES-EXIT.
070400
070500     PERFORM C-310-COMPUTE-ONE-PERCENTAGE
070600       VARYING WA-SUB FROM 1 BY 1
070700       UNTIL WA-SUB > WA-CATEGORY-COUNT.
070800
070900 C-390-COMPUTE-PERCENTAGES-EXIT.
071000     EXIT.
071100
071200 C-310-COMPUTE-ONE-PERCENTAGE.
071300
071400     IF AC-TOTAL-EXPENSES = ZERO
071500         MOVE ZERO TO CST-PCT(WA-SUB)
071600     ELSE
071700         COMPUTE CST-PCT(WA-SUB) ROUNDED =
071800             (CST-AMOUNT(WA-SUB) / AC-TOTAL-EXPENSES) * 100.
071900
072000/
072100******************************************************************
072200*                                                                *
072300*                   REPORT PRINTING CONTROL PARAGRAPH            *
072400*                                                                *
072500******************************************************************
072600
072700 D-100-PRINT-REPORT.
072800
072900     PERFORM D-150-PRINT-TITLE.
073000     PERFORM D-200-PRINT-KPI-BLOCK.
073100     PERFORM D-300-PRINT-EXPENSE-BREAKDOWN.
073200     PERFORM D-400-PRINT-YOY-MATRIX.
073300     PERFORM D-500-PRINT-TRAILER.
073400
073500******************************************************************
073600*                                                                *
073700*            TITLE / GENERATED-FOR HEADING PARAGRAPH             *
073800*                                                                *
073900******************************************************************
074000
074100 D-150-PRINT-TITLE.
074200
074300     MOVE WA-REPORT-TITLE TO RPT-TITLE-TEXT.
074400     WRITE REPORT-LINE-OUT FROM RPT-TITLE-LINE.
074500
074600     MOVE WA-CLIENT-NAME TO RPT-CLIENT-TEXT.
074700     WRITE REPORT-LINE-OUT FROM RPT-CLIENT-LINE.
074800
074900/
075000******************************************************************
075100*                                                                *
075200*                    KPI BLOCK PRINT PARAGRAPH                   *
075300*                                                                *
075400******************************************************************
075500
075600 D-200-PRINT-KPI-BLOCK.
075700
075800     COMPUTE AC-NET-PROFIT = AC-TOTAL-REVENUE - AC-TOTAL-EXPENSES.
075900
076000     MOVE "TOTAL REVENUE   " TO RPT-KPI-LABEL.
076100     MOVE AC-TOTAL-REVENUE TO RPT-KPI-AMOUNT.
076200     WRITE REPORT-LINE-OUT FROM RPT-KPI-LINE.
076300
076400     MOVE "TOTAL EXPENSES  " TO RPT-KPI-LABEL.
076500     MOVE AC-TOTAL-EXPENSES TO RPT-KPI-AMOUNT.
076600     WRITE REPORT-LINE-OUT FROM RPT-KPI-LINE.
076700
076800     MOVE "NET PROFIT      " TO RPT-KPI-LABEL.
076900     MOVE AC-NET-PROFIT TO RPT-KPI-AMOUNT.
077000     WRITE REPORT-LINE-OUT FROM RPT-KPI-LINE.
077100
077200/
077300******************************************************************
077400*                                                                *
077500*               EXPENSE BREAKDOWN PRINT PARAGRAPH                *
077600*                                                                *
077700******************************************************************
077800
077900 D-300-PRINT-EXPENSE-BREAKDOWN.
078000
078100     MOVE "EXPENSE BREAKDOWN" TO RPT-SECTION-TITLE.
078200     WRITE REPORT-LINE-OUT FROM RPT-SECTION-HEADER.
078300     WRITE REPORT-LINE-OUT FROM RPT-EXPENSE-HEADER-LINE.
078400
078500     IF WA-CATEGORY-COUNT > 0
078600         PERFORM D-310-PRINT-EXPENSE-DETAIL
078700           VARYING WA-SUB FROM 1 BY 1
078800           UNTIL WA-SUB > WA-CATEGORY-COUNT.
078900
079000     MOVE AC-TOTAL-EXPENSES TO RPT-EXP-TOTAL-AMOUNT.
079100     IF AC-TOTAL-EXPENSES = ZERO
079200         MOVE SPACES TO RPT-EXP-TOTAL-PERCENT
079300         MOVE SPACE TO RPT-EXP-TOTAL-PERCENT-SIGN
079400     ELSE
079500         MOVE 100.0 TO RPT-EXP-TOTAL-PERCENT
079600         MOVE "%" TO RPT-EXP-TOTAL-PERCENT-SIGN.
079700     WRITE REPORT-LINE-OUT FROM RPT-EXPENSE-TOTAL-LINE.
079800
079900 D-310-PRINT-EXPENSE-DETAIL.
080000
080100     MOVE CST-CATEGORY(WA-SUB) TO RPT-EXP-CATEGORY.
080200     MOVE CST-AMOUNT(WA-SUB)   TO RPT-EXP-AMOUNT.
080300     MOVE CST-PCT(WA-SUB)      TO RPT-EXP-PERCENT.
080400     MOVE "%" TO RPT-EXP-PERCENT-SIGN.
080500     WRITE REPORT-LINE-OUT FROM RPT-EXPENSE-DETAIL-LINE.
080600
080700/
080800******************************************************************
080900*                                                                *
081000*                 YEARLY TRENDS MATRIX PRINT PARAGRAPH           *
081100*                                                                *
081200******************************************************************
081300
081400 D-400-PRINT-YOY-MATRIX.
081500
081600     MOVE "YEARLY TRENDS" TO RPT-SECTION-TITLE.
081700     WRITE REPORT-LINE-OUT FROM RPT-SECTION-HEADER.
081800
081900     PERFORM D-410-BUILD-YEAR-HEADER.
082000     WRITE REPORT-LINE-OUT FROM RPT-YEAR-HEADER-LINE.
082100
082200     PERFORM D-420-PRINT-MONTH-ROW
082300       VARYING YAT-MONTH-INDEX FROM 1 BY 1
082400       UNTIL YAT-MONTH-INDEX > 12.
082500
082600     PERFORM D-450-PRINT-YOY-TOTAL-ROW.
082700
082800 D-410-BUILD-YEAR-HEADER.
082900
083000     MOVE SPACES TO RPT-YEAR-HEADER-LINE.
083100
083200     IF WA-YEAR-COUNT > 0
083300         PERFORM D-415-BUILD-ONE-YEAR-HEADER
083400           VARYING WA-SUB FROM 1 BY 1
083500           UNTIL WA-SUB > WA-YEAR-COUNT.
083600
083700 D-415-BUILD-ONE-YEAR-HEADER.
083800
083900     MOVE YYT-YEAR(WA-SUB) TO WA-YEAR-EDIT.
084000     MOVE WA-YEAR-EDIT TO RPT-YEAR-HEADER-COL(WA-SUB)(12:4).
084100
084200/
084300 D-420-PRINT-MONTH-ROW.
084400
084500     MOVE SPACES TO RPT-YEAR-DETAIL-LINE.
084600     MOVE MNT-NAME(YAT-MONTH-INDEX) TO RPT-MONTH-LABEL.
084700
084800     IF WA-YEAR-COUNT > 0
084900         PERFORM D-425-PRINT-ONE-YEAR-CELL
085000           VARYING WA-SUB FROM 1 BY 1
085100           UNTIL WA-SUB > WA-YEAR-COUNT.
085200
085300     WRITE REPORT-LINE-OUT FROM RPT-YEAR-DETAIL-LINE.
085400
085500 D-425-PRINT-ONE-YEAR-CELL.
085600
085700     MOVE YOY-AMOUNT(YAT-MONTH-INDEX, WA-SUB) TO
085800          RPT-YEAR-DETAIL-COL(WA-SUB).
085900
086000******************************************************************
086100*                                                                *
086200*                  YEARLY TRENDS TOTAL ROW PARAGRAPH             *
086300*                                                                *
086400******************************************************************
086500
086600 D-450-PRINT-YOY-TOTAL-ROW.
086700
086800     MOVE SPACES TO RPT-YEAR-DETAIL-LINE.
086900     MOVE "TOTAL" TO RPT-MONTH-LABEL.
087000
087100     IF WA-YEAR-COUNT > 0
087200         PERFORM D-455-COMPUTE-AND-PRINT-YEAR-TOTAL
087300           VARYING WA-SUB FROM 1 BY 1
087400           UNTIL WA-SUB > WA-YEAR-COUNT.
087500
087600     WRITE REPORT-LINE-OUT FROM RPT-YEAR-DETAIL-LINE.
087700
087800 D-455-COMPUTE-AND-PRINT-YEAR-TOTAL.
087900
088000     MOVE ZERO TO WA-YEAR-TOTAL-AMOUNT.
088100     PERFORM D-460-ADD-ONE-MONTH-TO-TOTAL
088200       VARYING YAT-MONTH-INDEX FROM 1 BY 1
088300       UNTIL YAT-MONTH-INDEX > 12.
088400     MOVE WA-YEAR-TOTAL-AMOUNT TO RPT-YEAR-DETAIL-COL(WA-SUB).
088500
088600 D-460-ADD-ONE-MONTH-TO-TOTAL.
088700
088800     ADD YOY-AMOUNT(YAT-MONTH-INDEX, WA-SUB) TO
088900         WA-YEAR-TOTAL-AMOUNT.
089000
089100/
089200******************************************************************
089300*                                                                *
089400*       TRAILER PARAGRAPH - READS THE CTLCNTS RECORD FINR110     *
089500*       WROTE AND PRINTS THE READ/REJECTED/PROCESSED COUNTS      *
089600*       (CR-1901 CHECKS FOR AN ALL-ZERO RECORD, A SIGN THE       *
089700*       FINR110 STEP NEVER RAN).                                 *
089800*                                                                *
089900******************************************************************
090000
090100 D-500-PRINT-TRAILER.
090200
090300     READ CTLCNTS-FILE
090400         AT END
090500             DISPLAY "FINR120 - CTLCNTS FILE WAS EMPTY".
090600
090700     IF CCC-ALL-COUNTS = ZERO
090800         DISPLAY
090900           "FINR120 - WARNING - CTLCNTS ALL ZERO - CHECK FINR110".
091000
091100     MOVE "RECORDS READ" TO RPT-TRAILER-LABEL.
091200     MOVE CC-RECORDS-READ TO RPT-TRAILER-COUNT.
091300     WRITE REPORT-LINE-OUT FROM RPT-TRAILER-LINE.
091400
091500     MOVE "RECORDS REJECTED" TO RPT-TRAILER-LABEL.
091600     MOVE CC-RECORDS-REJECTED TO RPT-TRAILER-COUNT.
091700     WRITE REPORT-LINE-OUT FROM RPT-TRAILER-LINE.
091800
091900     MOVE "RECORDS PROCESSED" TO RPT-TRAILER-LABEL.
092000     MOVE CC-RECORDS-WRITTEN TO RPT-TRAILER-COUNT.
092100     WRITE REPORT-LINE-OUT FROM RPT-TRAILER-LINE.
092200
092300     CLOSE CTLCNTS-FILE.
092400
092500/
092600******************************************************************
092700*                                                                *
092800*                      END OF JOB PARAGRAPH                      *
092900*                                                                *
093000******************************************************************
093100
093200 E-100-WRAP-UP.
093300
093400     CLOSE REPORT-FILE.
093500
093600     DISPLAY " ".
093700     DISPLAY "FINR120 - FINANCIAL SUMMARY AND EXECUTIVE REPORT".
093800     DISPLAY "FINR120 - COMPLETE".
093900     DISPLAY " ".
094000
094100******************************************************************
094200*                         END OF PROGRAM                         *
094300******************************************************************
094400
